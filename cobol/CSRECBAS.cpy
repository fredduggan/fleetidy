000100******************************************************************
000200*    CSRECBAS -- BASIC MEASUREMENT RECORD                        *
000300*    FIXED-BLOCK 82-BYTE INPUT RECORD FOR THE CARRIER SAFETY      *
000400*    ISS SCORING BATCH (NYISSSCR).  KEYED BY DOT NUMBER, ONE ROW  *
000500*    PER CARRIER THAT HAS BASIC DATA -- NOT EVERY CARRIER HAS     *
000600*    ONE.  THE SEVEN BASIC CATEGORIES ARE CARRIED TWICE: ONCE AS  *
000700*    NAMED FIELDS FOR RULES THAT NAME A SPECIFIC BASIC, ONCE AS   *
000800*    A REDEFINED OCCURS TABLE FOR THE ALERT/PERCENTILE COUNTING   *
000900*    LOOPS.  CANONICAL ORDER: UNSAFE, HOS, DRIVER-FIT, CSAA,      *
001000*    VEH-MAINT, HM, CRASH.                                        *
001100*                                                                 *
001200*    MAINTENANCE HISTORY                                         *
001300*    -------------------                                         *
001400*    04/14/03  RSP  T9511  ORIGINAL LAYOUT - SEVEN BASIC CATS     *
001500*    11/19/04  DKM  T9642  ADDED INSPECTION COUNT FIELDS          *
001600******************************************************************
001700 01  BASIC-MEASURE-RECORD.
001800     05  BM-DOT-NUMBER             PIC 9(09).
001900     05  BM-BASIC-PRESENT          PIC X(01).
002000     05  BM-CATEGORY-NAMED.
002100         10  BM-UNSAFE-MEASURE          PIC 9(03)V9(02).
002200         10  BM-UNSAFE-MEASURE-FLAG     PIC X(01).
002300         10  BM-UNSAFE-ALERT            PIC X(01).
002400         10  BM-HOS-MEASURE             PIC 9(03)V9(02).
002500         10  BM-HOS-MEASURE-FLAG        PIC X(01).
002600         10  BM-HOS-ALERT               PIC X(01).
002700         10  BM-DRIVER-FIT-MEASURE      PIC 9(03)V9(02).
002800         10  BM-DRIVER-FIT-MEASURE-FLAG PIC X(01).
002900         10  BM-DRIVER-FIT-ALERT        PIC X(01).
003000         10  BM-CSAA-MEASURE            PIC 9(03)V9(02).
003100         10  BM-CSAA-MEASURE-FLAG       PIC X(01).
003200         10  BM-CSAA-ALERT              PIC X(01).
003300         10  BM-VEH-MAINT-MEASURE       PIC 9(03)V9(02).
003400         10  BM-VEH-MAINT-MEASURE-FLAG  PIC X(01).
003500         10  BM-VEH-MAINT-ALERT         PIC X(01).
003600         10  BM-HM-MEASURE              PIC 9(03)V9(02).
003700         10  BM-HM-MEASURE-FLAG         PIC X(01).
003800         10  BM-HM-ALERT                PIC X(01).
003900         10  BM-CRASH-MEASURE           PIC 9(03)V9(02).
004000         10  BM-CRASH-MEASURE-FLAG      PIC X(01).
004100         10  BM-CRASH-ALERT             PIC X(01).
004200     05  BM-CATEGORY-TABLE REDEFINES BM-CATEGORY-NAMED
004300                     OCCURS 7 TIMES INDEXED BY BM-CAT-IDX.
004400         10  BM-TBL-MEASURE            PIC 9(03)V9(02).
004500         10  BM-TBL-MEASURE-FLAG       PIC X(01).
004600         10  BM-TBL-ALERT              PIC X(01).
004700     05  BM-VEHICLE-INSP-CT        PIC 9(05).
004800     05  BM-DRIVER-INSP-CT         PIC 9(05).
004900     05  FILLER                    PIC X(13).
