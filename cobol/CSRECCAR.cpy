000100******************************************************************
000200*    CSRECCAR -- CARRIER CENSUS RECORD                           *
000300*    FIXED-BLOCK 372-BYTE INPUT RECORD FOR THE CARRIER SAFETY     *
000400*    ISS SCORING BATCH (NYISSSCR).  ONE ROW PER DOT NUMBER.       *
000500*                                                                 *
000600*    MAINTENANCE HISTORY                                         *
000700*    -------------------                                         *
000800*    04/14/03  RSP  T9511  ORIGINAL LAYOUT - BASEB CARRIER EXTRACT*
000900*    09/02/03  RSP  T9587  ADDED CLASSDEF AUTHORITY TEXT FIELD    *
001000*    11/19/04  DKM  T9642  ADDED SCOPE-OF-OPERATION FLAG GROUP    *
001100*    02/28/95  RSP  T9511  ADDED FRED-GRADE / COMBINED-SCORE      *
001200*    10/03/06  TLJ  T9788  WIDENED RISK-FLAGS TO X(200)           *
001300******************************************************************
001400 01  CS-CARRIER-RECORD.
001500     05  CS-DOT-NUMBER             PIC 9(09).
001600     05  CS-LEGAL-NAME             PIC X(40).
001700     05  CS-FLEET-SIZE-GROUP.
001800         10  CS-POWER-UNITS        PIC 9(06).
001900         10  CS-TRUCK-UNITS        PIC 9(06).
002000         10  CS-TOT-PWR            PIC 9(06).
002100     05  CS-OPERATION-CODE         PIC X(01).
002200     05  CS-SAFETY-RATING          PIC X(01).
002300     05  CS-CLASSDEF               PIC X(60).
002400     05  CS-SCOPE-FLAGS.
002500         10  CS-SCOPE-INTER-GT100  PIC X(01).
002600         10  CS-SCOPE-INTER-LE100  PIC X(01).
002700         10  CS-SCOPE-INTRA-GT100  PIC X(01).
002800         10  CS-SCOPE-INTRA-LE100  PIC X(01).
002900     05  CS-CARGO-DESC             PIC X(30).
003000     05  CS-RISK-FLAGS             PIC X(200).
003100     05  CS-FRED-GRADE             PIC X(02).
003200     05  CS-COMBINED-SCORE         PIC 9(03)V9(01).
003300     05  FILLER                    PIC X(03).
