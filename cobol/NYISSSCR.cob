000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. NYISSSCR.
000120 AUTHOR. R S PATTERSON.
000130 INSTALLATION. COMMERCIAL LINES SYSTEMS - CARRIER SAFETY UNIT.
000140 DATE-WRITTEN. 06/1987.
000150 DATE-COMPILED.
000160 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000170*****************************************************************
000180*                                                               *
000190*A    ABSTRACT..                                                *
000200*  THIS PROGRAM RUNS THE CARRIER SAFETY ISS SCORING BATCH.      *
000210*  FOR EACH MOTOR CARRIER ON THE CENSUS EXTRACT IT COMBINES     *
000220*  THE CARRIER'S FLEET/AUTHORITY DATA WITH ITS SEVEN BASIC      *
000230*  SAFETY MEASUREMENT CATEGORIES AND DERIVES AN ISS SCORE       *
000240*  (1-100), A RECOMMENDATION BUCKET (INSPECT/OPTIONAL/PASS)     *
000250*  AND CLASSIFICATION METADATA (SAFETY ALGORITHM GROUP OR       *
000260*  INSUFFICIENT-DATA CASE).  EACH CARRIER IS ALSO ENRICHED      *
000270*  WITH DECODED OPERATION/RATING TEXT, A CARGO HAZARD CLASS     *
000280*  AND A RISK-FLAG SEVERITY SUMMARY.  A GRADE-DISTRIBUTION      *
000290*  SUMMARY REPORT IS PRODUCED AT END OF JOB.                    *
000300*                                                                *
000310*J    JCL..                                                     *
000320*                                                                *
000330* //NYISSSCR EXEC PGM=NYISSSCR                                  *
000340* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                *
000350* //SYSOUT   DD SYSOUT=*                                        *
000360* //CARRIN   DD DSN=T54.T9820F.CARRIER.CENSUS.DATA,DISP=SHR      *
000370* //BASICIN  DD DSN=T54.T9820F.BASIC.MEASURE.DATA,DISP=SHR       *
000380* //SCOROUT  DD DSN=T54.T9820F.NYISSSCR.SCORED.DATA,             *
000390* //            DISP=(,CATLG,CATLG),                             *
000400* //            UNIT=USER,                                       *
000410* //            SPACE=(CYL,(20,10),RLSE),                        *
000420* //            DCB=(RECFM=FB,LRECL=110,BLKSIZE=0)                *
000430* //SUMRPT   DD SYSOUT=*                                         *
000440* //SYSIPT   DD DUMMY                                            *
000450* //*                                                            *
000460*                                                                *
000470*P    ENTRY PARAMETERS..                                        *
000480*     NONE.                                                     *
000490*                                                                *
000500*E    ERRORS DETECTED BY THIS ELEMENT..                         *
000510*     I/O ERROR ON FILES                                        *
000520*                                                                *
000530*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
000540*     NONE - ALL FOUR FILES ARE PLAIN SEQUENTIAL, NO VSAM OR      *
000550*     AUX-SEGMENT ACCESS IS NEEDED FOR THIS EXTRACT.              *
000560*                                                                *
000570*U    USER CONSTANTS AND TABLES REFERENCED..                    *
000580*     OPERATION-CODE-TABLE  ---- OPERATION CODE DECODE           *
000590*     RATING-CODE-TABLE     ---- SAFETY RATING DECODE            *
000600*     CARGO-CLASS-TABLE     ---- CARGO HAZARD CLASSIFIER         *
000610*     RISK-KEYWORD-TABLE    ---- RISK-FLAG SEVERITY KEYWORDS     *
000620*                                                                *
000630*****************************************************************
000640*    CHANGE LOG                                                 *
000650*****************************************************************
000660* 06/12/87  RSP  T9820  ORIGINAL PROGRAM - ISS GROUP 1-5 AND     *
000670*                       GROUP 7-13 SCORING, INSUFFICIENT DATA    *
000680*                       CASES D2-D5.                             *
000690* 01/09/89  RSP  T9820  ADDED OPERATION-CODE AND SAFETY-RATING   *
000700*                       DECODE TABLES TO OUTPUT RECORD.          *
000710* 03/22/90  DKM  T9855  ADDED CARGO SAFETY CLASSIFIER TABLE.     *
000720* 08/14/91  DKM  T9855  ADDED RISK-FLAG PARSER AND SEVERITY      *
000730*                       ORDERING PASS.                           *
000740* 05/02/92  RSP  T9820  ADDED GRADE-DISTRIBUTION SUMMARY REPORT  *
000750*                       AT END OF JOB.                           *
000760* 11/30/93  TLJ  T9897  CORRECTED N-ROADSIDE COUNT TO EXCLUDE     *
000770*                       UNSAFE AND CRASH BASICS PER FMCSA SPEC.  *
000780* 02/18/94  TLJ  T9897  GROUP 1 SECOND TEST (TWO OF THREE        *
000790*                       HIGH-PERCENTILE ALERTS) ADDED.            *
000800* 07/05/95  RSP  T9820  FLEET-SIZE FALLBACK ORDER CORRECTED -     *
000810*                       POWER-UNITS, THEN TRUCK-UNITS, THEN      *
000820*                       TOT-PWR.                                 *
000830* 01/11/96  DKM  T9855  CASE D5 SCORE CAP RAISED FROM 15 TO 19.  *
000840* 09/26/97  TLJ  T9897  REPLACED SITE PRNG CALL WITH IN-LINE LCG *
000850*                       SEEDED BY DOT-NUMBER (SITE UTILITY WAS   *
000860*                       WITHDRAWN).                               *
000870* 12/04/98  DKM  Y2K01  YEAR 2000 REMEDIATION - WS-RUN-DATE-CCYY  *
000880*                       EXPANDED TO 4-DIGIT CENTURY: RUN DATE     *
000890*                       HEADING AND ALL DATE COMPARES VERIFIED.  *
000900* 02/19/99  DKM  Y2K01  Y2K SIGN-OFF - NO OTHER 2-DIGIT YEAR      *
000910*                       FIELDS FOUND IN THIS PROGRAM.             *
000920* 06/30/00  TLJ  T9911  GRADE-STAT-TABLE WIDENED TO 9(07) COMP-3 *
000930*                       AFTER VOLUME GREW PAST 999,999 CARRIERS. *
000940* 04/08/02  RSP  T9934  ADDED TOP-RISK-SEV AND RISK-FLAG-CT TO    *
000950*                       THE SCORED CARRIER OUTPUT RECORD.         *
000960* 10/21/04  MBH  T9960  CLASS 0 UNMATCHED-CARGO HANDLING          *
000970*                       CLARIFIED - SPACES, NOT ZINC, ON A MISS.  *
000980* 03/15/06  MBH  T9978  MINOR CLEANUP OF PARAGRAPH COMMENTS.      *
000982* 07/11/06  MBH  T9981  LCG-SEED AND LCG-PRODUCT WIDENED - A       *
000984*                       9-DIGIT SEED AND 18-DIGIT PRODUCT WERE    *
000986*                       TRUNCATING THE 2**31 MODULUS STREAM ON    *
000988*                       NEARLY EVERY CALL.  NO BEHAVIOR CHANGE    *
000989*                       INTENDED - JUST ROOM FOR THE NUMBERS.     *
000991* 08/02/06  MBH  T9984  WS-AVERAGE-SCORE WIDENED TO 9(03)V9(01) - *
000992*                       A COMBINED SCORE OF 100.0 AVERAGED WAS   *
000993*                       WRAPPING ON A 2-DIGIT INTEGER PART.      *
000994*                       SR-EDIT-COUNT-7 WIDENED TO MATCH          *
000995*                       SR-EDIT-POWER-UNITS (7 DIGITS, PER THE   *
000996*                       06/30/00 T9911 COUNTER WIDENING) - THE   *
000997*                       OLD 6-DIGIT EDIT MISSED COUNTS OVER      *
000998*                       999,999 THAT EDIT WAS SUPPOSED TO COVER. *
000999*****************************************************************
001000 EJECT
001010 ENVIRONMENT DIVISION.
001020 CONFIGURATION SECTION.
001030 SOURCE-COMPUTER. IBM-3090.
001040 OBJECT-COMPUTER. IBM-3090.
001050 SPECIAL-NAMES.
001060     C01 IS TOP-OF-FORM
001070     CLASS TRUTHY-MARK IS 'Y' 'y' '1' 'X' 'x'
001080     UPSI-0 ON RESTART-REQUESTED
001090            OFF NORMAL-START.
001100 INPUT-OUTPUT SECTION.
001110 FILE-CONTROL.
001120     SELECT CARRIER-CENSUS-FILE ASSIGN TO CARRIN
001130         FILE STATUS IS WS-CARRIN-STATUS.
001140     SELECT BASIC-MEASURE-FILE ASSIGN TO BASICIN
001150         FILE STATUS IS WS-BASICIN-STATUS.
001160     SELECT SCORED-CARRIER-FILE ASSIGN TO SCOROUT
001170         FILE STATUS IS WS-SCOROUT-STATUS.
001180     SELECT SUMMARY-REPORT-FILE ASSIGN TO SUMRPT
001190         FILE STATUS IS WS-SUMRPT-STATUS.
001200 DATA DIVISION.
001210 FILE SECTION.
001220 FD  CARRIER-CENSUS-FILE
001230     RECORDING MODE IS F
001240     LABEL RECORDS STANDARD
001250     BLOCK CONTAINS 0 RECORDS.
001260 01  CARRIER-CENSUS-REC             PIC X(372).
001270 FD  BASIC-MEASURE-FILE
001280     RECORDING MODE IS F
001290     LABEL RECORDS STANDARD
001300     BLOCK CONTAINS 0 RECORDS.
001310 01  BASIC-MEASURE-REC              PIC X(082).
001320 FD  SCORED-CARRIER-FILE
001330     RECORDING MODE IS F
001340     LABEL RECORDS STANDARD
001350     BLOCK CONTAINS 0 RECORDS.
001360 01  SCORED-CARRIER-REC             PIC X(110).
001370 FD  SUMMARY-REPORT-FILE
001380     RECORDING MODE IS F
001390     LABEL RECORDS STANDARD
001400     BLOCK CONTAINS 0 RECORDS.
001410 01  SUMMARY-REPORT-REC             PIC X(080).
001420 EJECT
001430 WORKING-STORAGE SECTION.
001440 01  FILLER PIC X(32)
001450     VALUE 'NYISSSCR WORKING STORAGE BEGINS'.
001460*****************************************************************
001470*    DATA AREAS - INPUT AND OUTPUT RECORD LAYOUTS                *
001480*****************************************************************
001490 COPY CSRECCAR.
001500 COPY CSRECBAS.
001520 COPY CSRECOUT.
001530 EJECT
001540*****************************************************************
001550*    READ ONLY CONSTANTS                                        *
001560*****************************************************************
001570 01  READ-ONLY-WORK-AREA.
001580     05  WS-DUMMY                   PIC X VALUE SPACE.
001590     05  BINARY1                    COMP PIC S9(04) VALUE +1.
001600     05  WS-MAX-BASIC-ROWS          COMP PIC S9(04) VALUE +5000.
001610     05  WS-MAX-RISK-TOKENS         COMP PIC S9(04) VALUE +20.
001620* SWITCHES AREA
001630     05  END-OF-FILE-INDICATOR      PIC X(01).
001640         88  END-OF-FILE                VALUE 'Y'.
001650         88  CONTINUE-PROCESSING        VALUE 'N'.
001660     05  BASIC-FOUND-INDICATOR      PIC X(01).
001670         88  BASIC-FOUND                VALUE 'Y'.
001680         88  BASIC-NOT-FOUND             VALUE 'N'.
001690     05  PERCENTILE-PRESENT-INDICATOR PIC X(01).
001700         88  ANY-PERCENTILE-PRESENT      VALUE 'Y'.
001710         88  NO-PERCENTILE-PRESENT       VALUE 'N'.
001720     05  CARGO-MATCH-INDICATOR      PIC X(01).
001730         88  CARGO-MATCHED               VALUE 'Y'.
001740         88  CARGO-NOT-MATCHED           VALUE 'N'.
001750     05  RISK-TOKEN-FOUND-INDICATOR PIC X(01).
001760         88  RISK-TOKEN-FOUND            VALUE 'Y'.
001770         88  RISK-TOKEN-NOT-FOUND        VALUE 'N'.
001780* I-O READ ONLY DATA
001790     05  WS-CARRIN-STATUS           PIC X(02).
001800         88  CARRIN-IO-OK                VALUE '00'.
001810         88  CARRIN-IO-EOF                VALUE '10'.
001820     05  WS-BASICIN-STATUS          PIC X(02).
001830         88  BASICIN-IO-OK                VALUE '00'.
001840         88  BASICIN-IO-EOF                VALUE '10'.
001850     05  WS-SCOROUT-STATUS          PIC X(02).
001860         88  SCOROUT-IO-OK                VALUE '00'.
001870     05  WS-SUMRPT-STATUS           PIC X(02).
001880         88  SUMRPT-IO-OK                 VALUE '00'.
001885     05  FILLER                     PIC X(04).
001890 EJECT
001900*****************************************************************
001910*    CODE DECODE AND CLASSIFIER TABLES                           *
001920*    EACH TABLE IS BUILT AS NAMED VALUE ENTRIES FIRST, THEN      *
001930*    REDEFINED AS AN OCCURS TABLE FOR THE LOOKUP LOOP - THE      *
001940*    SAME WAY THE SHOP INITIALIZES WS-HEX-TABLE ELSEWHERE.       *
001950*****************************************************************
001960 01  OPERATION-CODE-CONSTANTS.
001970     05  FILLER.
001980         10  FILLER PIC X(01) VALUE 'A'.
001990         10  FILLER PIC X(32) VALUE 'Authorized For-Hire'.
002000     05  FILLER.
002010         10  FILLER PIC X(01) VALUE 'B'.
002020         10  FILLER PIC X(32) VALUE 'Exempt For-Hire'.
002030     05  FILLER.
002040         10  FILLER PIC X(01) VALUE 'C'.
002050         10  FILLER PIC X(32) VALUE 'Private (Property)'.
002060     05  FILLER.
002070         10  FILLER PIC X(01) VALUE 'D'.
002080         10  FILLER PIC X(32) VALUE 'Private (Passengers)'.
002090     05  FILLER.
002100         10  FILLER PIC X(01) VALUE 'E'.
002110         10  FILLER PIC X(32) VALUE 'Private (Passengers - Business)'.
002120     05  FILLER.
002130         10  FILLER PIC X(01) VALUE 'X'.
002140         10  FILLER PIC X(32) VALUE 'Exempt (Intracity)'.
002150 01  OPERATION-CODE-TABLE REDEFINES OPERATION-CODE-CONSTANTS
002160             OCCURS 6 TIMES INDEXED BY OP-IDX.
002170     05  OP-CODE                    PIC X(01).
002180     05  OP-DESC                    PIC X(32).
002190 EJECT
002200 01  RATING-CODE-CONSTANTS.
002210     05  FILLER.
002220         10  FILLER PIC X(01) VALUE 'S'.
002230         10  FILLER PIC X(16) VALUE 'Satisfactory'.
002240     05  FILLER.
002250         10  FILLER PIC X(01) VALUE 'C'.
002260         10  FILLER PIC X(16) VALUE 'Conditional'.
002270     05  FILLER.
002280         10  FILLER PIC X(01) VALUE 'U'.
002290         10  FILLER PIC X(16) VALUE 'Unsatisfactory'.
002300     05  FILLER.
002310         10  FILLER PIC X(01) VALUE 'N'.
002320         10  FILLER PIC X(16) VALUE 'None'.
002330 01  RATING-CODE-TABLE REDEFINES RATING-CODE-CONSTANTS
002340             OCCURS 4 TIMES INDEXED BY RT-IDX.
002350     05  RT-CODE                    PIC X(01).
002360     05  RT-DESC                    PIC X(16).
002370 EJECT
002380 01  CARGO-CLASS-CONSTANTS.
002390*     CLASS 5 - RED
002400     05  FILLER.
002410         10  FILLER PIC X(30) VALUE 'Household Goods'.
002420         10  FILLER PIC 9(01) VALUE 5.
002430         10  FILLER PIC X(08) VALUE 'red'.
002440     05  FILLER.
002450         10  FILLER PIC X(30) VALUE 'Motor Vehicles'.
002460         10  FILLER PIC 9(01) VALUE 5.
002470         10  FILLER PIC X(08) VALUE 'red'.
002480     05  FILLER.
002490         10  FILLER PIC X(30) VALUE 'Mobile Homes'.
002500         10  FILLER PIC 9(01) VALUE 5.
002510         10  FILLER PIC X(08) VALUE 'red'.
002520     05  FILLER.
002530         10  FILLER PIC X(30) VALUE 'Drive/Tow Away'.
002540         10  FILLER PIC 9(01) VALUE 5.
002550         10  FILLER PIC X(08) VALUE 'red'.
002560*     CLASS 4 - ORANGE
002570     05  FILLER.
002580         10  FILLER PIC X(30) VALUE 'Metal: Sheets/Coils/Rolls'.
002590         10  FILLER PIC 9(01) VALUE 4.
002600         10  FILLER PIC X(08) VALUE 'orange'.
002610     05  FILLER.
002620         10  FILLER PIC X(30) VALUE 'Liquids/Gases'.
002630         10  FILLER PIC 9(01) VALUE 4.
002640         10  FILLER PIC X(08) VALUE 'orange'.
002650     05  FILLER.
002660         10  FILLER PIC X(30) VALUE 'Livestock'.
002670         10  FILLER PIC 9(01) VALUE 4.
002680         10  FILLER PIC X(08) VALUE 'orange'.
002690     05  FILLER.
002700         10  FILLER PIC X(30) VALUE 'Machinery/Large Objects'.
002710         10  FILLER PIC 9(01) VALUE 4.
002720         10  FILLER PIC X(08) VALUE 'orange'.
002730     05  FILLER.
002740         10  FILLER PIC X(30) VALUE 'Intermodal Containers'.
002750         10  FILLER PIC 9(01) VALUE 4.
002760         10  FILLER PIC X(08) VALUE 'orange'.
002770     05  FILLER.
002780         10  FILLER PIC X(30) VALUE 'Refrigerated Food'.
002790         10  FILLER PIC 9(01) VALUE 4.
002800         10  FILLER PIC X(08) VALUE 'orange'.
002810     05  FILLER.
002820         10  FILLER PIC X(30) VALUE 'Meat'.
002830         10  FILLER PIC 9(01) VALUE 4.
002840         10  FILLER PIC X(08) VALUE 'orange'.
002850     05  FILLER.
002860         10  FILLER PIC X(30) VALUE 'Oilfield Equipment'.
002870         10  FILLER PIC 9(01) VALUE 4.
002880         10  FILLER PIC X(08) VALUE 'orange'.
002890     05  FILLER.
002900         10  FILLER PIC X(30) VALUE 'Other'.
002910         10  FILLER PIC 9(01) VALUE 4.
002920         10  FILLER PIC X(08) VALUE 'orange'.
002930*     CLASS 3 - YELLOW
002940     05  FILLER.
002950         10  FILLER PIC X(30) VALUE 'General Freight'.
002960         10  FILLER PIC 9(01) VALUE 3.
002970         10  FILLER PIC X(08) VALUE 'yellow'.
002980     05  FILLER.
002990         10  FILLER PIC X(30) VALUE 'Beverages'.
003000         10  FILLER PIC 9(01) VALUE 3.
003010         10  FILLER PIC X(08) VALUE 'yellow'.
003020     05  FILLER.
003030         10  FILLER PIC X(30) VALUE 'Logs/Poles/Beams/Lumber'.
003040         10  FILLER PIC 9(01) VALUE 3.
003050         10  FILLER PIC X(08) VALUE 'yellow'.
003060     05  FILLER.
003070         10  FILLER PIC X(30) VALUE 'Building Materials'.
003080         10  FILLER PIC 9(01) VALUE 3.
003090         10  FILLER PIC X(08) VALUE 'yellow'.
003100     05  FILLER.
003110         10  FILLER PIC X(30) VALUE 'Fresh Produce'.
003120         10  FILLER PIC 9(01) VALUE 3.
003130         10  FILLER PIC X(08) VALUE 'yellow'.
003140*     CLASS 2 - BLUE
003150     05  FILLER.
003160         10  FILLER PIC X(30) VALUE 'Paper Products'.
003170         10  FILLER PIC 9(01) VALUE 2.
003180         10  FILLER PIC X(08) VALUE 'blue'.
003190     05  FILLER.
003200         10  FILLER PIC X(30) VALUE 'Farm Supplies'.
003210         10  FILLER PIC 9(01) VALUE 2.
003220         10  FILLER PIC X(08) VALUE 'blue'.
003230     05  FILLER.
003240         10  FILLER PIC X(30) VALUE 'US Mail'.
003250         10  FILLER PIC 9(01) VALUE 2.
003260         10  FILLER PIC X(08) VALUE 'blue'.
003270     05  FILLER.
003280         10  FILLER PIC X(30) VALUE 'Grain/Feed/Hay'.
003290         10  FILLER PIC 9(01) VALUE 2.
003300         10  FILLER PIC X(08) VALUE 'blue'.
003310     05  FILLER.
003320         10  FILLER PIC X(30) VALUE 'Dry Bulk'.
003330         10  FILLER PIC 9(01) VALUE 2.
003340         10  FILLER PIC X(08) VALUE 'blue'.
003350     05  FILLER.
003360         10  FILLER PIC X(30) VALUE 'Commodities Dry Bulk'.
003370         10  FILLER PIC 9(01) VALUE 2.
003380         10  FILLER PIC X(08) VALUE 'blue'.
003390     05  FILLER.
003400         10  FILLER PIC X(30) VALUE 'Construction'.
003410         10  FILLER PIC 9(01) VALUE 2.
003420         10  FILLER PIC X(08) VALUE 'blue'.
003430     05  FILLER.
003440         10  FILLER PIC X(30) VALUE 'Utility'.
003450         10  FILLER PIC 9(01) VALUE 2.
003460         10  FILLER PIC X(08) VALUE 'blue'.
003470     05  FILLER.
003480         10  FILLER PIC X(30) VALUE 'Water Well'.
003490         10  FILLER PIC 9(01) VALUE 2.
003500         10  FILLER PIC X(08) VALUE 'blue'.
003510*     CLASS 1 - EMERALD
003520     05  FILLER.
003530         10  FILLER PIC X(30) VALUE 'Coal/Coke'.
003540         10  FILLER PIC 9(01) VALUE 1.
003550         10  FILLER PIC X(08) VALUE 'emerald'.
003560     05  FILLER.
003570         10  FILLER PIC X(30) VALUE 'Garbage/Refuse'.
003580         10  FILLER PIC 9(01) VALUE 1.
003590         10  FILLER PIC X(08) VALUE 'emerald'.
003600     05  FILLER.
003610         10  FILLER PIC X(30) VALUE 'Chemicals'.
003620         10  FILLER PIC 9(01) VALUE 1.
003630         10  FILLER PIC X(08) VALUE 'emerald'.
003640*     CLASS 0 - ZINC (NOT CARGO)
003650     05  FILLER.
003660         10  FILLER PIC X(30) VALUE 'Passengers'.
003670         10  FILLER PIC 9(01) VALUE 0.
003680         10  FILLER PIC X(08) VALUE 'zinc'.
003690 01  CARGO-CLASS-TABLE REDEFINES CARGO-CLASS-CONSTANTS
003700             OCCURS 31 TIMES INDEXED BY CC-IDX.
003710     05  CC-DESC                    PIC X(30).
003720     05  CC-CLASS                   PIC 9(01).
003730     05  CC-COLOR                   PIC X(08).
003740 EJECT
003750 01  RISK-KEYWORD-CONSTANTS.
003760     05  FILLER.
003770         10  FILLER PIC X(16) VALUE 'FATAL'.
003780         10  FILLER PIC 9(02) VALUE 05.
003790         10  FILLER PIC X(08) VALUE 'critical'.
003800     05  FILLER.
003810         10  FILLER PIC X(16) VALUE 'FATALITIES'.
003820         10  FILLER PIC 9(02) VALUE 10.
003830         10  FILLER PIC X(08) VALUE 'critical'.
003840     05  FILLER.
003850         10  FILLER PIC X(16) VALUE 'HAZMAT'.
003860         10  FILLER PIC 9(02) VALUE 06.
003870         10  FILLER PIC X(08) VALUE 'critical'.
003880     05  FILLER.
003890         10  FILLER PIC X(16) VALUE 'BASIC ALERT'.
003900         10  FILLER PIC 9(02) VALUE 11.
003910         10  FILLER PIC X(08) VALUE 'critical'.
003920     05  FILLER.
003930         10  FILLER PIC X(16) VALUE 'HIGH OOS'.
003940         10  FILLER PIC 9(02) VALUE 08.
003950         10  FILLER PIC X(08) VALUE 'high'.
003960     05  FILLER.
003970         10  FILLER PIC X(16) VALUE 'CRASH'.
003980         10  FILLER PIC 9(02) VALUE 05.
003990         10  FILLER PIC X(08) VALUE 'high'.
004000     05  FILLER.
004010         10  FILLER PIC X(16) VALUE 'PATTERN'.
004020         10  FILLER PIC 9(02) VALUE 07.
004030         10  FILLER PIC X(08) VALUE 'medium'.
004040 01  RISK-KEYWORD-TABLE REDEFINES RISK-KEYWORD-CONSTANTS
004050             OCCURS 7 TIMES INDEXED BY RK-IDX.
004060     05  RK-KEYWORD                 PIC X(16).
004070     05  RK-KEYWORD-LEN              PIC 9(02).
004080     05  RK-SEVERITY                 PIC X(08).
004090 EJECT
004100 01  SEVERITY-RANK-CONSTANTS.
004110     05  FILLER.
004120         10  FILLER PIC X(08) VALUE 'critical'.
004130         10  FILLER PIC 9(01) VALUE 1.
004140     05  FILLER.
004150         10  FILLER PIC X(08) VALUE 'high'.
004160         10  FILLER PIC 9(01) VALUE 2.
004170     05  FILLER.
004180         10  FILLER PIC X(08) VALUE 'medium'.
004190         10  FILLER PIC 9(01) VALUE 3.
004200     05  FILLER.
004210         10  FILLER PIC X(08) VALUE 'info'.
004220         10  FILLER PIC 9(01) VALUE 4.
004230 01  SEVERITY-RANK-TABLE REDEFINES SEVERITY-RANK-CONSTANTS
004240             OCCURS 4 TIMES INDEXED BY SV-IDX.
004250     05  SV-SEVERITY                 PIC X(08).
004260     05  SV-RANK                      PIC 9(01).
004270 EJECT
004280*****************************************************************
004290*    CASE-FOLDING CONSTANTS - NO INTRINSIC FUNCTIONS USED        *
004300*****************************************************************
004310 01  WS-LOWER-CASE-ALPHABET          PIC X(26)
004320     VALUE 'abcdefghijklmnopqrstuvwxyz'.
004330 01  WS-UPPER-CASE-ALPHABET          PIC X(26)
004340     VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
004350 EJECT
004360*****************************************************************
004370*    BASIC LOOKUP TABLE - LOADED ONCE AT JOB START, SEARCHED     *
004380*    BY DOT NUMBER FOR EACH CARRIER (LINEAR SCAN, SAME SHAPE     *
004385*    AS THE SHOP'S OWNER-SEGMENT SEARCH LOOP).  EACH ROW HOLDS    *
004387*    THE RAW 82-BYTE BASIC IMAGE, WITH THE DOT NUMBER BROKEN      *
004388*    OUT SEPARATELY SO THE SEARCH COMPARE DOES NOT HAVE TO        *
004389*    UNPACK THE WHOLE ROW EVERY PASS.                             *
004400*****************************************************************
004410 01  BASIC-TABLE-CONTROL.
004420     05  BASIC-TABLE-ROW-COUNT        COMP PIC S9(04) VALUE +0.
004425     05  FILLER                       PIC X(02).
004430 01  BASIC-TABLE.
004440     05  BASIC-TABLE-ROW OCCURS 5000 TIMES INDEXED BY BT-IDX.
004450         10  BT-ENTRY-TEXT             PIC X(82).
004460         10  BT-ENTRY-PARTS REDEFINES BT-ENTRY-TEXT.
004465             15  BT-DOT-NUMBER         PIC 9(09).
004470             15  FILLER                PIC X(73).
004480 EJECT
004490*****************************************************************
004500*    VARIABLE DATA AREAS - PER-CARRIER WORK FIELDS               *
004510*****************************************************************
004520 01  VARIABLE-WORK-AREA.
004530     05  WS-SUB                      COMP PIC S9(04) VALUE 0.
004540     05  WS-SUB2                     COMP PIC S9(04) VALUE 0.
004550     05  WS-N-TOTAL                  COMP PIC S9(02) VALUE 0.
004560     05  WS-N-ROADSIDE                COMP PIC S9(02) VALUE 0.
004570     05  WS-ISS-GROUP                 PIC 9(02) VALUE 0.
004580     05  WS-ISS-SCORE                 PIC 9(03) VALUE 0.
004590     05  WS-ISS-SOURCE                PIC X(12) VALUE SPACES.
004600     05  WS-ISS-CASE                  PIC X(02) VALUE SPACES.
004610     05  WS-ISS-BUCKET                PIC X(08) VALUE SPACES.
004620     05  WS-BASE-SCORE                 PIC S9(03) VALUE 0.
004630     05  WS-FLEET-SIZE                 PIC 9(06) VALUE 0.
004640     05  WS-VEHICLE-INSP-CT             PIC 9(05) COMP-3 VALUE 0.
004650     05  WS-DRIVER-INSP-CT              PIC 9(05) COMP-3 VALUE 0.
004660     05  WS-HIGH-PCT-ALERT-CT          COMP PIC S9(02) VALUE 0.
004670* PER-CATEGORY DERIVED BOOLEANS (CANONICAL ORDER 1-7)
004680     05  WS-ALERT-BOOL-TABLE.
004690         10  WS-ALERT-BOOL OCCURS 7 TIMES INDEXED BY WA-IDX
004700                           PIC X(01).
004710     05  WS-PCT-PRESENT-TABLE.
004720         10  WS-PCT-PRESENT OCCURS 7 TIMES INDEXED BY WP-IDX
004730                           PIC X(01).
004740* ALERT-FLAG OUTPUT STRING BUILDER
004750     05  WS-ALERT-FLAG-OUT            PIC X(07) VALUE SPACES.
004755     05  FILLER                       PIC X(03).
004760 EJECT
004770*****************************************************************
004780*    RANDOM VARIATION WORK AREA - LINEAR CONGRUENTIAL STREAM     *
004790*    REPLACES THE SITE PRNG CALL WITHDRAWN PER T9897 (09/97).   *
004800*    MODULUS 2**31, MULTIPLIER 1103515245, INCREMENT 12345 -     *
004810*    THE TEXTBOOK "MINIMAL STANDARD" LCG CONSTANTS.  THE SEED    *
004820*    IS RELOADED FROM THE CARRIER'S DOT NUMBER AT THE TOP OF     *
004830*    EACH CARRIER'S PROCESSING SO THE STREAM IS DETERMINISTIC    *
004840*    PER CARRIER, NOT CONTINUOUS ACROSS THE WHOLE RUN.           *
004850*****************************************************************
004860 01  LCG-WORK-AREA.
004870     05  LCG-SEED                    COMP PIC S9(10) VALUE 0.
004880     05  LCG-MULTIPLIER              COMP PIC S9(10) VALUE 1103515245.
004890     05  LCG-INCREMENT               COMP PIC S9(05) VALUE 12345.
004900     05  LCG-MODULUS                 COMP PIC S9(10) VALUE 2147483648.
004910     05  LCG-PRODUCT                 COMP PIC S9(19) VALUE 0.
004920     05  LCG-QUOTIENT                COMP PIC S9(19) VALUE 0.
004930     05  LCG-RANGE                   COMP PIC S9(09) VALUE 0.
004940     05  LCG-REMAINDER               COMP PIC S9(09) VALUE 0.
004950     05  WS-RAND-LOW                 COMP PIC S9(03) VALUE 0.
004960     05  WS-RAND-HIGH                COMP PIC S9(03) VALUE 0.
004970     05  WS-RAND-RESULT              COMP PIC S9(03) VALUE 0.
004975     05  FILLER                      PIC X(02).
004980 EJECT
004990*****************************************************************
005000*    RISK-FLAG PARSER WORK AREA                                  *
005010*****************************************************************
005020 01  RISK-PARSE-WORK-AREA.
005030     05  WS-RISK-TOKEN-PTR           COMP PIC S9(04) VALUE 1.
005040     05  WS-RISK-TOKEN-CT             COMP PIC S9(02) VALUE 0.
005050     05  WS-CURRENT-TOKEN            PIC X(40) VALUE SPACES.
005060     05  WS-CURRENT-TOKEN-UPPER       PIC X(40) VALUE SPACES.
005070     05  WS-CURRENT-SEVERITY          PIC X(08) VALUE SPACES.
005080     05  WS-MATCH-COUNT               COMP PIC S9(04) VALUE 0.
005090     05  WS-BEST-RANK                 PIC 9(01) VALUE 9.
005100     05  WS-THIS-RANK                 PIC 9(01) VALUE 9.
005110     05  WS-RISK-TOKEN-TABLE.
005120         10  WS-RISK-TOKEN-ROW OCCURS 20 TIMES INDEXED BY RK-TOK-IDX.
005130             15  WS-TOKEN-SEVERITY    PIC X(08) VALUE SPACES.
005140             15  WS-TOKEN-RANK        PIC 9(01) VALUE 9.
005145     05  FILLER                       PIC X(02).
005150 EJECT
005160*****************************************************************
005170*    GRADE STATISTICS ACCUMULATOR WORK AREA                      *
005180*    13 NAMED GRADES (A+ THROUGH F) PLUS N/A, THE SAME            *
005190*    NAMED-THEN-REDEFINED-AS-TABLE IDIOM AS THE DECODE TABLES.    *
005200*    WIDENED TO 9(07) COMP-3 PER T9911 (06/00) - SEE LOG ABOVE.  *
005210*****************************************************************
005220 01  GRADE-STAT-CONSTANTS.
005230     05  FILLER. 10 FILLER PIC X(02) VALUE 'A+'.
005240                 10 FILLER PIC 9(07) COMP-3 VALUE 0.
005250     05  FILLER. 10 FILLER PIC X(02) VALUE 'A '.
005260                 10 FILLER PIC 9(07) COMP-3 VALUE 0.
005270     05  FILLER. 10 FILLER PIC X(02) VALUE 'A-'.
005280                 10 FILLER PIC 9(07) COMP-3 VALUE 0.
005290     05  FILLER. 10 FILLER PIC X(02) VALUE 'B+'.
005300                 10 FILLER PIC 9(07) COMP-3 VALUE 0.
005310     05  FILLER. 10 FILLER PIC X(02) VALUE 'B '.
005320                 10 FILLER PIC 9(07) COMP-3 VALUE 0.
005330     05  FILLER. 10 FILLER PIC X(02) VALUE 'B-'.
005340                 10 FILLER PIC 9(07) COMP-3 VALUE 0.
005350     05  FILLER. 10 FILLER PIC X(02) VALUE 'C+'.
005360                 10 FILLER PIC 9(07) COMP-3 VALUE 0.
005370     05  FILLER. 10 FILLER PIC X(02) VALUE 'C '.
005380                 10 FILLER PIC 9(07) COMP-3 VALUE 0.
005390     05  FILLER. 10 FILLER PIC X(02) VALUE 'C-'.
005400                 10 FILLER PIC 9(07) COMP-3 VALUE 0.
005410     05  FILLER. 10 FILLER PIC X(02) VALUE 'D+'.
005420                 10 FILLER PIC 9(07) COMP-3 VALUE 0.
005430     05  FILLER. 10 FILLER PIC X(02) VALUE 'D '.
005440                 10 FILLER PIC 9(07) COMP-3 VALUE 0.
005450     05  FILLER. 10 FILLER PIC X(02) VALUE 'D-'.
005460                 10 FILLER PIC 9(07) COMP-3 VALUE 0.
005470     05  FILLER. 10 FILLER PIC X(02) VALUE 'F '.
005480                 10 FILLER PIC 9(07) COMP-3 VALUE 0.
005490     05  FILLER. 10 FILLER PIC X(02) VALUE 'NA'.
005500                 10 FILLER PIC 9(07) COMP-3 VALUE 0.
005510 01  GRADE-STAT-TABLE REDEFINES GRADE-STAT-CONSTANTS
005520             OCCURS 14 TIMES INDEXED BY GS-IDX.
005530     05  GS-GRADE-LABEL               PIC X(02).
005540     05  GS-GRADE-COUNT                PIC 9(07) COMP-3.
005550 EJECT
005560 01  SUMMARY-ACCUMULATORS.
005570     05  WS-TOTAL-CARRIERS             PIC 9(07) COMP-3 VALUE 0.
005580     05  WS-SCORE-TOTAL                PIC S9(09)V9(01) COMP-3
005590                                        VALUE 0.
005600     05  WS-SCORE-COUNT                 PIC 9(07) COMP-3 VALUE 0.
005610     05  WS-POWER-UNIT-TOTAL             PIC 9(09) COMP-3 VALUE 0.
005620     05  WS-GRADED-CARRIERS               PIC 9(07) COMP-3 VALUE 0.
005630     05  WS-AVERAGE-SCORE                  PIC 9(03)V9(01) VALUE 0.
005640     05  WS-AVERAGE-IS-NONE                 PIC X(01) VALUE 'Y'.
005650         88  AVERAGE-SCORE-IS-NONE               VALUE 'Y'.
005660         88  AVERAGE-SCORE-IS-VALID               VALUE 'N'.
005665     05  FILLER                            PIC X(02).
005670 EJECT
005680*****************************************************************
005690*    RUN DATE AND SUMMARY REPORT PRINT AREAS                     *
005700*****************************************************************
005710 01  WS-RUN-DATE-NUMERIC               PIC 9(08) VALUE 0.
005720 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-NUMERIC.
005730     05  WS-RUN-DATE-CCYY               PIC 9(04).
005740     05  WS-RUN-DATE-MM                 PIC 9(02).
005750     05  WS-RUN-DATE-DD                  PIC 9(02).
005760 01  WS-RUN-DATE-DISPLAY                PIC X(10) VALUE SPACES.
005770 01  SR-EDIT-AREAS.
005780     05  SR-EDIT-COUNT-7              PIC Z,ZZZ,ZZ9.
005790     05  SR-EDIT-AVERAGE               PIC ZZ9.9.
005800     05  SR-EDIT-AVERAGE-NONE           PIC X(05) VALUE 'N/A  '.
005810     05  SR-EDIT-POWER-UNITS             PIC Z,ZZZ,ZZ9.
005815     05  FILLER                            PIC X(02).
005820 01  SR-RECORD                          PIC X(80) VALUE SPACES.
005830 EJECT
005840 01  FILLER PIC X(32)
005850     VALUE 'NYISSSCR WORKING STORAGE ENDS  '.
005860 EJECT
005870 LINKAGE SECTION.
005880 EJECT
005890 PROCEDURE DIVISION.
005900*****************************************************************
005910*                        MAINLINE LOGIC                          *
005920*****************************************************************
005930 0000-CONTROL-PROCESS.
005940     PERFORM 1000-INITIALIZATION
005950         THRU 1099-INITIALIZATION-EXIT.
005960     PERFORM 1100-OPEN-FILES
005970         THRU 1199-OPEN-FILES-EXIT.
005980     PERFORM 1200-LOAD-BASIC-TABLE
005990         THRU 1299-LOAD-BASIC-TABLE-EXIT.
006000     SET CONTINUE-PROCESSING TO TRUE.
006010     PERFORM 2000-MAIN-PROCESS
006020         THRU 2099-MAIN-PROCESS-EXIT
006030         UNTIL END-OF-FILE.
006040     PERFORM 8000-WRITE-SUMMARY-REPORT
006050         THRU 8099-WRITE-SUMMARY-REPORT-EXIT.
006060     PERFORM EOJ9000-CLOSE-FILES
006070         THRU EOJ9999-EXIT.
006080     GOBACK.
006090 EJECT
006100*****************************************************************
006110*                         INITIALIZATION                         *
006120*****************************************************************
006130 1000-INITIALIZATION.
006140     INITIALIZE VARIABLE-WORK-AREA.
006150     INITIALIZE SUMMARY-ACCUMULATORS.
006160     MOVE SPACE TO END-OF-FILE-INDICATOR.
006170     SET BASIC-NOT-FOUND TO TRUE.
006180     ACCEPT WS-RUN-DATE-NUMERIC FROM DATE YYYYMMDD.
006190     MOVE WS-RUN-DATE-MM TO WS-RUN-DATE-DISPLAY(6:2).
006200     MOVE '-' TO WS-RUN-DATE-DISPLAY(5:1).
006210     MOVE WS-RUN-DATE-CCYY TO WS-RUN-DATE-DISPLAY(1:4).
006220     MOVE '-' TO WS-RUN-DATE-DISPLAY(8:1).
006230     MOVE WS-RUN-DATE-DD TO WS-RUN-DATE-DISPLAY(9:2).
006240 1099-INITIALIZATION-EXIT.
006250     EXIT.
006260 EJECT
006270*****************************************************************
006280*                         OPEN ALL FILES                         *
006290*****************************************************************
006300 1100-OPEN-FILES.
006310     OPEN INPUT CARRIER-CENSUS-FILE.
006320     IF NOT CARRIN-IO-OK
006330         DISPLAY 'OPEN FAILED - CARRIER CENSUS FILE: '
006340                 WS-CARRIN-STATUS
006350         PERFORM EOJ9900-ABEND
006360     END-IF.
006370     OPEN INPUT BASIC-MEASURE-FILE.
006380     IF NOT BASICIN-IO-OK
006390         DISPLAY 'OPEN FAILED - BASIC MEASURE FILE: '
006400                 WS-BASICIN-STATUS
006410         PERFORM EOJ9900-ABEND
006420     END-IF.
006430     OPEN OUTPUT SCORED-CARRIER-FILE.
006440     IF NOT SCOROUT-IO-OK
006450         DISPLAY 'OPEN FAILED - SCORED CARRIER FILE: '
006460                 WS-SCOROUT-STATUS
006470         PERFORM EOJ9900-ABEND
006480     END-IF.
006490     OPEN OUTPUT SUMMARY-REPORT-FILE.
006500     IF NOT SUMRPT-IO-OK
006510         DISPLAY 'OPEN FAILED - SUMMARY REPORT FILE: '
006520                 WS-SUMRPT-STATUS
006530         PERFORM EOJ9900-ABEND
006540     END-IF.
006550 1199-OPEN-FILES-EXIT.
006560     EXIT.
006570 EJECT
006580*****************************************************************
006590*              LOAD BASIC MEASURE FILE INTO TABLE                *
006600*    THE BASIC FILE IS READ ONCE, IN FULL, INTO BASIC-TABLE SO   *
006610*    EACH CARRIER CAN BE MATCHED BY DOT-NUMBER REGARDLESS OF      *
006620*    THE ORDER EITHER FILE ARRIVES IN.                            *
006630*****************************************************************
006640 1200-LOAD-BASIC-TABLE.
006650     PERFORM 1210-READ-BASIC-RECORD
006660         THRU 1219-READ-BASIC-RECORD-EXIT
006670         UNTIL BASICIN-IO-EOF.
006680 1299-LOAD-BASIC-TABLE-EXIT.
006690     EXIT.
006700 1210-READ-BASIC-RECORD.
006710     READ BASIC-MEASURE-FILE INTO BASIC-MEASURE-RECORD.
006720     IF BASICIN-IO-OK
006730         ADD 1 TO BASIC-TABLE-ROW-COUNT
006740         SET BT-IDX TO BASIC-TABLE-ROW-COUNT
006750         MOVE BASIC-MEASURE-RECORD TO BT-ENTRY-TEXT(BT-IDX)
006760     ELSE
006770         IF NOT BASICIN-IO-EOF
006780             DISPLAY 'READ ERROR - BASIC MEASURE FILE: '
006790                     WS-BASICIN-STATUS
006800             PERFORM EOJ9900-ABEND
006810         END-IF
006820     END-IF.
006830 1219-READ-BASIC-RECORD-EXIT.
006840     EXIT.
006850 EJECT
006860*****************************************************************
006870*                         MAIN PROCESS                           *
006880*****************************************************************
006890 2000-MAIN-PROCESS.
006900     PERFORM 2100-READ-NEXT-CARRIER
006910         THRU 2199-READ-NEXT-CARRIER-EXIT.
006920     IF NOT END-OF-FILE
006930         PERFORM 2200-PROCESS-CARRIER
006940             THRU 2299-PROCESS-CARRIER-EXIT
006950     END-IF.
006960 2099-MAIN-PROCESS-EXIT.
006970     EXIT.
006980 EJECT
006990*****************************************************************
007000*                    READ NEXT CARRIER RECORD                    *
007010*****************************************************************
007020 2100-READ-NEXT-CARRIER.
007030     READ CARRIER-CENSUS-FILE INTO CS-CARRIER-RECORD.
007040     IF CARRIN-IO-EOF
007050         SET END-OF-FILE TO TRUE
007060     ELSE
007070         IF NOT CARRIN-IO-OK
007080             DISPLAY 'READ ERROR - CARRIER CENSUS FILE: '
007090                     WS-CARRIN-STATUS
007100             PERFORM EOJ9900-ABEND
007110         END-IF
007120     END-IF.
007130 2199-READ-NEXT-CARRIER-EXIT.
007140     EXIT.
007150 EJECT
007160*****************************************************************
007170*                       PROCESS ONE CARRIER                      *
007180*****************************************************************
007190 2200-PROCESS-CARRIER.
007200     ADD 1 TO WS-TOTAL-CARRIERS.
007210     MOVE CS-DOT-NUMBER TO LCG-SEED.
007220     SET BASIC-NOT-FOUND TO TRUE.
007230     PERFORM 2210-FIND-BASIC-RECORD
007240         THRU 2219-FIND-BASIC-RECORD-EXIT.
007250     IF BASIC-NOT-FOUND
007260         MOVE 0 TO WS-VEHICLE-INSP-CT
007270         MOVE 0 TO WS-DRIVER-INSP-CT
007280         PERFORM 2400-INSUFFICIENT-DATA-ALGORITHM
007290             THRU 2499-INSUFFICIENT-DATA-ALGORITHM-EXIT
007300     ELSE
007310         PERFORM 2310-COUNT-ALERTS-AND-PERCENTILES
007320             THRU 2319-COUNT-ALERTS-AND-PERCENTILES-EXIT
007330         IF NO-PERCENTILE-PRESENT
007340             PERFORM 2400-INSUFFICIENT-DATA-ALGORITHM
007350                 THRU 2499-INSUFFICIENT-DATA-ALGORITHM-EXIT
007360         ELSE
007370             PERFORM 2320-ASSIGN-SAFETY-GROUP
007380                 THRU 2329-ASSIGN-SAFETY-GROUP-EXIT
007390             PERFORM 2330-SCORE-SAFETY-GROUP
007400                 THRU 2339-SCORE-SAFETY-GROUP-EXIT
007410         END-IF
007420     END-IF.
007430     PERFORM 2500-DERIVE-BUCKET
007440         THRU 2599-DERIVE-BUCKET-EXIT.
007450     PERFORM 2600-DECODE-OPERATION
007460         THRU 2619-DECODE-OPERATION-EXIT.
007470     PERFORM 2650-DECODE-RATING
007480         THRU 2669-DECODE-RATING-EXIT.
007490     PERFORM 2700-CLASSIFY-CARGO
007500         THRU 2719-CLASSIFY-CARGO-EXIT.
007510     PERFORM 2800-PARSE-RISK-FLAGS
007520         THRU 2899-PARSE-RISK-FLAGS-EXIT.
007530     PERFORM 3000-BUILD-OUTPUT-RECORD
007540         THRU 3099-BUILD-OUTPUT-RECORD-EXIT.
007550     PERFORM 3100-WRITE-SCORED-RECORD
007560         THRU 3199-WRITE-SCORED-RECORD-EXIT.
007570     PERFORM 3200-ACCUMULATE-GRADE-STATS
007580         THRU 3299-ACCUMULATE-GRADE-STATS-EXIT.
007590 2299-PROCESS-CARRIER-EXIT.
007600     EXIT.
007610 EJECT
007620*****************************************************************
007630*         FIND BASIC RECORD BY DOT-NUMBER (LINEAR SEARCH)        *
007640*    SAME SHAPE AS THE OWNER-SEGMENT SEARCH LOOP - A PERFORM     *
007650*    VARYING OVER THE TABLE UNTIL FOUND OR EXHAUSTED.             *
007660*****************************************************************
007670 2210-FIND-BASIC-RECORD.
007680     PERFORM 2211-TEST-ONE-BASIC-ROW
007690         VARYING WS-SUB FROM 1 BY 1
007700         UNTIL WS-SUB > BASIC-TABLE-ROW-COUNT
007710            OR BASIC-FOUND.
007720 2219-FIND-BASIC-RECORD-EXIT.
007730     EXIT.
007740 2211-TEST-ONE-BASIC-ROW.
007750     SET BT-IDX TO WS-SUB.
007760     IF BT-DOT-NUMBER(BT-IDX) = CS-DOT-NUMBER
007770         SET BASIC-FOUND TO TRUE
007780         MOVE BT-ENTRY-TEXT(BT-IDX) TO BASIC-MEASURE-RECORD
007790         MOVE BM-VEHICLE-INSP-CT TO WS-VEHICLE-INSP-CT
007800         MOVE BM-DRIVER-INSP-CT TO WS-DRIVER-INSP-CT
007810     END-IF.
007820 EJECT
007830*****************************************************************
007840*      COUNT ALERTS AND PERCENTILES OVER THE SEVEN BASICS        *
007850*    CANONICAL ORDER: 1=UNSAFE 2=HOS 3=DRIVER-FIT 4=CSAA          *
007860*    5=VEH-MAINT 6=HM 7=CRASH.  ROADSIDE = 2 THRU 6.  PER T9897  *
007870*    (11/93) THE ROADSIDE COUNT EXCLUDES UNSAFE AND CRASH.        *
007880*****************************************************************
007890 2310-COUNT-ALERTS-AND-PERCENTILES.
007900     MOVE 0 TO WS-N-TOTAL.
007910     MOVE 0 TO WS-HIGH-PCT-ALERT-CT.
007920     SET NO-PERCENTILE-PRESENT TO TRUE.
007930     PERFORM 2311-TEST-ONE-CATEGORY
007940         VARYING WS-SUB FROM 1 BY 1
007950         UNTIL WS-SUB > 7.
007960     MOVE 0 TO WS-N-ROADSIDE.
007970     PERFORM 2312-ADD-ROADSIDE-CATEGORY
007980         VARYING WS-SUB FROM 2 BY 1
007990         UNTIL WS-SUB > 6.
008000 2319-COUNT-ALERTS-AND-PERCENTILES-EXIT.
008010     EXIT.
008020 2311-TEST-ONE-CATEGORY.
008030     SET BM-CAT-IDX TO WS-SUB.
008040     MOVE 'N' TO WS-ALERT-BOOL(WS-SUB).
008050     IF BM-TBL-ALERT(BM-CAT-IDX) = 'Y' OR 'y' OR '1'
008060                                  OR 'X' OR 'x'
008070         MOVE 'Y' TO WS-ALERT-BOOL(WS-SUB)
008080         ADD 1 TO WS-N-TOTAL
008090     END-IF.
008100     MOVE 'N' TO WS-PCT-PRESENT(WS-SUB).
008110     IF BM-TBL-MEASURE-FLAG(BM-CAT-IDX) = 'Y'
008120         MOVE 'Y' TO WS-PCT-PRESENT(WS-SUB)
008130         SET ANY-PERCENTILE-PRESENT TO TRUE
008140     END-IF.
008150 2312-ADD-ROADSIDE-CATEGORY.
008160     IF WS-ALERT-BOOL(WS-SUB) = 'Y'
008170         ADD 1 TO WS-N-ROADSIDE
008180     END-IF.
008190 EJECT
008200*****************************************************************
008210*                 ASSIGN SAFETY ALGORITHM GROUP                  *
008220*    EVALUATED TOP TO BOTTOM - FIRST RULE THAT FIRES WINS.       *
008230*    RULE 2 (TWO-OF-THREE HIGH PERCENTILE ALERTS) ADDED 02/94.   *
008240*****************************************************************
008250 2320-ASSIGN-SAFETY-GROUP.
008260     MOVE 0 TO WS-HIGH-PCT-ALERT-CT.
008270     SET BM-CAT-IDX TO 1.
008280     IF WS-ALERT-BOOL(1) = 'Y' AND WS-PCT-PRESENT(1) = 'Y'
008290                           AND BM-TBL-MEASURE(1) >= 85.00
008300         ADD 1 TO WS-HIGH-PCT-ALERT-CT
008310     END-IF.
008320     IF WS-ALERT-BOOL(2) = 'Y' AND WS-PCT-PRESENT(2) = 'Y'
008330                           AND BM-TBL-MEASURE(2) >= 85.00
008340         ADD 1 TO WS-HIGH-PCT-ALERT-CT
008350     END-IF.
008360     IF WS-ALERT-BOOL(7) = 'Y' AND WS-PCT-PRESENT(7) = 'Y'
008370                           AND BM-TBL-MEASURE(7) >= 85.00
008380         ADD 1 TO WS-HIGH-PCT-ALERT-CT
008390     END-IF.
008400     IF WS-N-TOTAL >= 4
008410         MOVE 1 TO WS-ISS-GROUP
008420     ELSE
008430         IF WS-N-TOTAL >= 2 AND WS-HIGH-PCT-ALERT-CT >= 2
008440             MOVE 1 TO WS-ISS-GROUP
008450         ELSE
008460             IF WS-N-ROADSIDE >= 3
008470                 MOVE 2 TO WS-ISS-GROUP
008480             ELSE
008490                 IF WS-N-ROADSIDE = 2
008500                     MOVE 3 TO WS-ISS-GROUP
008510                 ELSE
008520                     IF WS-N-TOTAL >= 2 AND WS-N-ROADSIDE = 1
008530                         MOVE 4 TO WS-ISS-GROUP
008540                     ELSE
008550                         IF WS-N-TOTAL = 1
008560                             PERFORM 2325-ASSIGN-SINGLE-ALERT-GROUP
008570                                 THRU 2325-EXIT
008580                         ELSE
008590                             MOVE 13 TO WS-ISS-GROUP
008600                         END-IF
008610                     END-IF
008620                 END-IF
008630             END-IF
008640         END-IF
008650     END-IF.
008660 2329-ASSIGN-SAFETY-GROUP-EXIT.
008670     EXIT.
008680 2325-ASSIGN-SINGLE-ALERT-GROUP.
008690     EVALUATE TRUE
008700         WHEN WS-ALERT-BOOL(2) = 'Y'
008710             MOVE 5 TO WS-ISS-GROUP
008720         WHEN WS-ALERT-BOOL(1) = 'Y'
008730             MOVE 7 TO WS-ISS-GROUP
008740         WHEN WS-ALERT-BOOL(7) = 'Y'
008750             MOVE 8 TO WS-ISS-GROUP
008760         WHEN WS-ALERT-BOOL(5) = 'Y'
008770             MOVE 9 TO WS-ISS-GROUP
008780         WHEN WS-ALERT-BOOL(3) = 'Y'
008790             MOVE 10 TO WS-ISS-GROUP
008800         WHEN WS-ALERT-BOOL(4) = 'Y'
008810             MOVE 11 TO WS-ISS-GROUP
008820         WHEN WS-ALERT-BOOL(6) = 'Y'
008830             MOVE 12 TO WS-ISS-GROUP
008840         WHEN OTHER
008850             MOVE 13 TO WS-ISS-GROUP
008860     END-EVALUATE.
008870 2325-EXIT.
008880     EXIT.
008890 EJECT
008900*****************************************************************
008910*                SCORE THE SAFETY ALGORITHM GROUP                 *
008920*****************************************************************
008930 2330-SCORE-SAFETY-GROUP.
008940     MOVE 'SAFETY' TO WS-ISS-SOURCE.
008950     MOVE SPACES TO WS-ISS-CASE.
008960     EVALUATE TRUE
008970         WHEN WS-ISS-GROUP >= 1 AND WS-ISS-GROUP <= 5
008980             COMPUTE WS-BASE-SCORE = 99 - ((WS-ISS-GROUP - 1) * 4)
008990             MOVE -3 TO WS-RAND-LOW
009000             MOVE  3 TO WS-RAND-HIGH
009010             PERFORM 9100-NEXT-RANDOM THRU 9199-NEXT-RANDOM-EXIT
009020             COMPUTE WS-ISS-SCORE = WS-BASE-SCORE + WS-RAND-RESULT
009030             IF WS-ISS-SCORE < 75
009040                 MOVE 75 TO WS-ISS-SCORE
009050             END-IF
009060             IF WS-ISS-SCORE > 99
009070                 MOVE 99 TO WS-ISS-SCORE
009080             END-IF
009090         WHEN WS-ISS-GROUP >= 7 AND WS-ISS-GROUP <= 12
009100             COMPUTE WS-BASE-SCORE = 74 - ((WS-ISS-GROUP - 7) * 4)
009110             MOVE -3 TO WS-RAND-LOW
009120             MOVE  3 TO WS-RAND-HIGH
009130             PERFORM 9100-NEXT-RANDOM THRU 9199-NEXT-RANDOM-EXIT
009140             COMPUTE WS-ISS-SCORE = WS-BASE-SCORE + WS-RAND-RESULT
009150             IF WS-ISS-SCORE < 50
009160                 MOVE 50 TO WS-ISS-SCORE
009170             END-IF
009180             IF WS-ISS-SCORE > 74
009190                 MOVE 74 TO WS-ISS-SCORE
009200             END-IF
009210         WHEN WS-ISS-GROUP = 13
009220             MOVE 25 TO WS-RAND-LOW
009230             MOVE 49 TO WS-RAND-HIGH
009240             PERFORM 9100-NEXT-RANDOM THRU 9199-NEXT-RANDOM-EXIT
009250             MOVE WS-RAND-RESULT TO WS-ISS-SCORE
009260         WHEN OTHER
009270             MOVE 62 TO WS-ISS-SCORE
009280     END-EVALUATE.
009290 2339-SCORE-SAFETY-GROUP-EXIT.
009300     EXIT.
009310 EJECT
009320*****************************************************************
009330*                 INSUFFICIENT DATA ALGORITHM                    *
009340*    CASES D2-D5, EVALUATED IN ORDER, FIRST MATCH WINS.          *
009350*****************************************************************
009360 2400-INSUFFICIENT-DATA-ALGORITHM.
009370     MOVE 'INSUFFICIENT' TO WS-ISS-SOURCE.
009380     MOVE 0 TO WS-ISS-GROUP.
009390     PERFORM 2410-RESOLVE-FLEET-SIZE
009400         THRU 2419-RESOLVE-FLEET-SIZE-EXIT.
009410     IF WS-VEHICLE-INSP-CT >= 5 OR WS-DRIVER-INSP-CT >= 3
009420         MOVE 'D2' TO WS-ISS-CASE
009430         MOVE 50 TO WS-ISS-SCORE
009440     ELSE
009450         IF WS-VEHICLE-INSP-CT = 4 OR WS-DRIVER-INSP-CT = 2
009460             MOVE 'D3' TO WS-ISS-CASE
009470             MOVE 55 TO WS-RAND-LOW
009480             MOVE 62 TO WS-RAND-HIGH
009490             PERFORM 9100-NEXT-RANDOM THRU 9199-NEXT-RANDOM-EXIT
009500             MOVE WS-RAND-RESULT TO WS-ISS-SCORE
009510         ELSE
009520             IF WS-VEHICLE-INSP-CT = 0 AND WS-DRIVER-INSP-CT = 0
009530                 MOVE 'D4' TO WS-ISS-CASE
009540                 PERFORM 2420-SCORE-CASE-D4
009550                     THRU 2420-EXIT
009560             ELSE
009570                 MOVE 'D5' TO WS-ISS-CASE
009580                 PERFORM 2430-SCORE-CASE-D5
009590                     THRU 2430-EXIT
009600             END-IF
009610         END-IF
009620     END-IF.
009630 2499-INSUFFICIENT-DATA-ALGORITHM-EXIT.
009640     EXIT.
009650 2410-RESOLVE-FLEET-SIZE.
009660     MOVE CS-POWER-UNITS TO WS-FLEET-SIZE.
009670     IF WS-FLEET-SIZE = 0
009680         MOVE CS-TRUCK-UNITS TO WS-FLEET-SIZE
009690         IF WS-FLEET-SIZE = 0
009700             IF CS-TOT-PWR = 0
009710                 MOVE 1 TO WS-FLEET-SIZE
009720             ELSE
009730                 MOVE CS-TOT-PWR TO WS-FLEET-SIZE
009740             END-IF
009750         END-IF
009760     END-IF.
009770 2419-RESOLVE-FLEET-SIZE-EXIT.
009780     EXIT.
009790 2420-SCORE-CASE-D4.
009800     EVALUATE TRUE
009810         WHEN WS-FLEET-SIZE >= 100
009820             MOVE 69 TO WS-ISS-SCORE
009830         WHEN WS-FLEET-SIZE >= 50
009840             MOVE 68 TO WS-ISS-SCORE
009850         WHEN WS-FLEET-SIZE >= 20
009860             MOVE 67 TO WS-ISS-SCORE
009870         WHEN WS-FLEET-SIZE >= 10
009880             MOVE 66 TO WS-ISS-SCORE
009890         WHEN WS-FLEET-SIZE >= 5
009900             MOVE 65 TO WS-ISS-SCORE
009910         WHEN WS-FLEET-SIZE >= 2
009920             MOVE 64 TO WS-ISS-SCORE
009930         WHEN OTHER
009940             MOVE 63 TO WS-ISS-SCORE
009950     END-EVALUATE.
009960 2420-EXIT.
009970     EXIT.
009980 2430-SCORE-CASE-D5.
009990     COMPUTE WS-BASE-SCORE =
010000         (WS-VEHICLE-INSP-CT + WS-DRIVER-INSP-CT) * 3.
010010     IF WS-BASE-SCORE > 19
010020         MOVE 19 TO WS-BASE-SCORE
010030     END-IF.
010040     COMPUTE WS-ISS-SCORE = 50 + WS-BASE-SCORE.
010050 2430-EXIT.
010060     EXIT.
010070 EJECT
010080*****************************************************************
010090*            DERIVE BUCKET FROM FINAL SCORE / SOURCE              *
010100*****************************************************************
010110 2500-DERIVE-BUCKET.
010120     IF WS-ISS-SOURCE = 'SAFETY'
010130         EVALUATE TRUE
010140             WHEN WS-ISS-SCORE >= 75
010150                 MOVE 'INSPECT ' TO WS-ISS-BUCKET
010160             WHEN WS-ISS-SCORE >= 50
010170                 MOVE 'OPTIONAL' TO WS-ISS-BUCKET
010180             WHEN OTHER
010190                 MOVE 'PASS    ' TO WS-ISS-BUCKET
010200         END-EVALUATE
010210     ELSE
010220         MOVE 'OPTIONAL' TO WS-ISS-BUCKET
010230     END-IF.
010240 2599-DERIVE-BUCKET-EXIT.
010250     EXIT.
010260 EJECT
010270*****************************************************************
010280*                     DECODE OPERATION CODE                       *
010290*****************************************************************
010300 2600-DECODE-OPERATION.
010310     MOVE CS-OPERATION-CODE TO WS-DUMMY.
010320     INSPECT WS-DUMMY CONVERTING WS-LOWER-CASE-ALPHABET
010330                               TO WS-UPPER-CASE-ALPHABET.
010340     MOVE SPACES TO OR-OPERATION-DESC.
010350     IF CS-OPERATION-CODE = SPACE
010360         CONTINUE
010370     ELSE
010380         SET RISK-TOKEN-NOT-FOUND TO TRUE
010390         PERFORM 2610-TEST-ONE-OPERATION-CODE
010400             VARYING OP-IDX FROM 1 BY 1
010410             UNTIL OP-IDX > 6
010420                OR RISK-TOKEN-FOUND
010430         IF RISK-TOKEN-NOT-FOUND
010440             MOVE WS-DUMMY TO OR-OPERATION-DESC
010450         END-IF
010460     END-IF.
010470 2619-DECODE-OPERATION-EXIT.
010480     EXIT.
010490 2610-TEST-ONE-OPERATION-CODE.
010500     IF OP-CODE(OP-IDX) = WS-DUMMY
010510         SET RISK-TOKEN-FOUND TO TRUE
010520         MOVE OP-DESC(OP-IDX) TO OR-OPERATION-DESC
010530     END-IF.
010540 EJECT
010550*****************************************************************
010560*                   DECODE SAFETY RATING CODE                     *
010570*****************************************************************
010580 2650-DECODE-RATING.
010590     MOVE CS-SAFETY-RATING TO WS-DUMMY.
010600     INSPECT WS-DUMMY CONVERTING WS-LOWER-CASE-ALPHABET
010610                               TO WS-UPPER-CASE-ALPHABET.
010620     MOVE SPACES TO OR-RATING-DESC.
010630     IF CS-SAFETY-RATING = SPACE
010640         CONTINUE
010650     ELSE
010660         SET RISK-TOKEN-NOT-FOUND TO TRUE
010670         PERFORM 2660-TEST-ONE-RATING-CODE
010680             VARYING RT-IDX FROM 1 BY 1
010690             UNTIL RT-IDX > 4
010700                OR RISK-TOKEN-FOUND
010710         IF RISK-TOKEN-NOT-FOUND
010720             MOVE WS-DUMMY TO OR-RATING-DESC
010730         END-IF
010740     END-IF.
010750 2669-DECODE-RATING-EXIT.
010760     EXIT.
010770 2660-TEST-ONE-RATING-CODE.
010780     IF RT-CODE(RT-IDX) = WS-DUMMY
010790         SET RISK-TOKEN-FOUND TO TRUE
010800         MOVE RT-DESC(RT-IDX) TO OR-RATING-DESC
010810     END-IF.
010820 EJECT
010830*****************************************************************
010840*                    CLASSIFY CARGO SAFETY CLASS                  *
010850*    EXACT-MATCH SCAN.  AN UNMATCHED DESCRIPTION LEAVES CLASS     *
010860*    ZERO AND COLOR SPACES, DISTINCT FROM THE PASSENGERS MATCH    *
010870*    (CLASS ZERO, COLOR ZINC) PER T9960 (10/04).                 *
010880*****************************************************************
010890 2700-CLASSIFY-CARGO.
010900     MOVE 0 TO OR-CARGO-CLASS.
010910     MOVE SPACES TO OR-CARGO-COLOR.
010920     SET CARGO-NOT-MATCHED TO TRUE.
010930     PERFORM 2710-TEST-ONE-CARGO-ENTRY
010940         VARYING CC-IDX FROM 1 BY 1
010950         UNTIL CC-IDX > 31
010960            OR CARGO-MATCHED.
010970 2719-CLASSIFY-CARGO-EXIT.
010980     EXIT.
010990 2710-TEST-ONE-CARGO-ENTRY.
011000     IF CC-DESC(CC-IDX) = CS-CARGO-DESC
011010         SET CARGO-MATCHED TO TRUE
011020         MOVE CC-CLASS(CC-IDX) TO OR-CARGO-CLASS
011030         MOVE CC-COLOR(CC-IDX) TO OR-CARGO-COLOR
011040     END-IF.
011050 EJECT
011060*****************************************************************
011070*                       PARSE RISK FLAGS                          *
011080*    SPLITS CS-RISK-FLAGS ON ';', ASSIGNS A SEVERITY TO EACH      *
011090*    NON-BLANK TOKEN BY FIRST-MATCH KEYWORD SCAN, THEN FINDS      *
011100*    THE MOST SEVERE (LOWEST RANK) FOR TOP-RISK-SEV.              *
011110*****************************************************************
011120 2800-PARSE-RISK-FLAGS.
011130     MOVE 1 TO WS-RISK-TOKEN-PTR.
011140     MOVE 0 TO WS-RISK-TOKEN-CT.
011150     PERFORM 2810-EXTRACT-NEXT-TOKEN
011160         THRU 2819-EXTRACT-NEXT-TOKEN-EXIT
011170         UNTIL WS-RISK-TOKEN-PTR > 200
011180            OR WS-RISK-TOKEN-CT > 19.
011190     MOVE WS-RISK-TOKEN-CT TO OR-RISK-FLAG-CT.
011200     MOVE SPACES TO OR-TOP-RISK-SEV.
011210     MOVE 9 TO WS-BEST-RANK.
011220     PERFORM 2830-TEST-ONE-PARSED-TOKEN
011230         VARYING WS-SUB FROM 1 BY 1
011240         UNTIL WS-SUB > WS-RISK-TOKEN-CT.
011250 2899-PARSE-RISK-FLAGS-EXIT.
011260     EXIT.
011270 2810-EXTRACT-NEXT-TOKEN.
011280     MOVE SPACES TO WS-CURRENT-TOKEN.
011290     UNSTRING CS-RISK-FLAGS DELIMITED BY ';'
011300         INTO WS-CURRENT-TOKEN
011310         WITH POINTER WS-RISK-TOKEN-PTR.
011320     IF WS-CURRENT-TOKEN NOT = SPACES
011330         ADD 1 TO WS-RISK-TOKEN-CT
011340         MOVE WS-CURRENT-TOKEN TO WS-CURRENT-TOKEN-UPPER
011350         INSPECT WS-CURRENT-TOKEN-UPPER
011360             CONVERTING WS-LOWER-CASE-ALPHABET
011370                     TO WS-UPPER-CASE-ALPHABET
011380         PERFORM 2820-ASSIGN-TOKEN-SEVERITY
011390             THRU 2829-ASSIGN-TOKEN-SEVERITY-EXIT
011400         MOVE WS-CURRENT-SEVERITY
011410             TO WS-TOKEN-SEVERITY(WS-RISK-TOKEN-CT)
011420     END-IF.
011430 2819-EXTRACT-NEXT-TOKEN-EXIT.
011440     EXIT.
011450 2820-ASSIGN-TOKEN-SEVERITY.
011460     MOVE 'info' TO WS-CURRENT-SEVERITY.
011470     MOVE 4 TO WS-TOKEN-RANK(WS-RISK-TOKEN-CT).
011480     SET RISK-TOKEN-NOT-FOUND TO TRUE.
011490     PERFORM 2825-TEST-ONE-KEYWORD
011500         VARYING RK-IDX FROM 1 BY 1
011510         UNTIL RK-IDX > 7
011520            OR RISK-TOKEN-FOUND.
011530 2829-ASSIGN-TOKEN-SEVERITY-EXIT.
011540     EXIT.
011550 2825-TEST-ONE-KEYWORD.
011560     MOVE 0 TO WS-MATCH-COUNT.
011570     INSPECT WS-CURRENT-TOKEN-UPPER TALLYING WS-MATCH-COUNT
011580         FOR ALL RK-KEYWORD(RK-IDX)(1:RK-KEYWORD-LEN(RK-IDX)).
011590     IF WS-MATCH-COUNT > 0
011600         SET RISK-TOKEN-FOUND TO TRUE
011610         MOVE RK-SEVERITY(RK-IDX) TO WS-CURRENT-SEVERITY
011620         PERFORM 2826-LOOKUP-SEVERITY-RANK
011630             THRU 2826-EXIT
011640     END-IF.
011650 2826-LOOKUP-SEVERITY-RANK.
011660     PERFORM 2827-TEST-ONE-RANK
011670         VARYING SV-IDX FROM 1 BY 1
011680         UNTIL SV-IDX > 4.
011690 2826-EXIT.
011700     EXIT.
011710 2827-TEST-ONE-RANK.
011720     IF SV-SEVERITY(SV-IDX) = WS-CURRENT-SEVERITY
011730         MOVE SV-RANK(SV-IDX) TO WS-TOKEN-RANK(WS-RISK-TOKEN-CT)
011740     END-IF.
011750 2830-TEST-ONE-PARSED-TOKEN.
011760     IF WS-TOKEN-RANK(WS-SUB) < WS-BEST-RANK
011770         MOVE WS-TOKEN-RANK(WS-SUB) TO WS-BEST-RANK
011780         MOVE WS-TOKEN-SEVERITY(WS-SUB) TO OR-TOP-RISK-SEV
011790     END-IF.
011800 EJECT
011810*****************************************************************
011820*                    BUILD THE OUTPUT RECORD                      *
011830*****************************************************************
011840 3000-BUILD-OUTPUT-RECORD.
011850     MOVE CS-DOT-NUMBER TO OR-DOT-NUMBER.
011860     MOVE WS-ISS-SCORE TO OR-ISS-SCORE.
011870     MOVE WS-ISS-BUCKET TO OR-ISS-BUCKET.
011880     MOVE WS-ISS-SOURCE TO OR-ISS-SOURCE.
011890     MOVE WS-ISS-GROUP TO OR-ISS-GROUP.
011900     MOVE WS-ISS-CASE TO OR-ISS-CASE.
011910     MOVE SPACES TO OR-ALERT-FLAGS.
011920     IF BASIC-FOUND
011930         PERFORM 3010-BUILD-ALERT-FLAG
011940             VARYING WS-SUB FROM 1 BY 1
011950             UNTIL WS-SUB > 7
011960     END-IF.
011970 3099-BUILD-OUTPUT-RECORD-EXIT.
011980     EXIT.
011990 3010-BUILD-ALERT-FLAG.
012000     SET OR-ALERT-IDX TO WS-SUB.
012010     IF WS-ALERT-BOOL(WS-SUB) = 'Y'
012020         MOVE 'Y' TO OR-ALERT-FLAG-TABLE(OR-ALERT-IDX)
012030     ELSE
012040         MOVE 'N' TO OR-ALERT-FLAG-TABLE(OR-ALERT-IDX)
012050     END-IF.
012060 EJECT
012070*****************************************************************
012080*                    WRITE THE SCORED RECORD                      *
012090*****************************************************************
012100 3100-WRITE-SCORED-RECORD.
012110     WRITE SCORED-CARRIER-REC FROM OR-SCORED-CARRIER-RECORD.
012120     IF NOT SCOROUT-IO-OK
012130         DISPLAY 'WRITE ERROR - SCORED CARRIER FILE: '
012140                 WS-SCOROUT-STATUS
012150         PERFORM EOJ9900-ABEND
012160     END-IF.
012170 3199-WRITE-SCORED-RECORD-EXIT.
012180     EXIT.
012190 EJECT
012200*****************************************************************
012210*                  ACCUMULATE GRADE STATISTICS                   *
012220*****************************************************************
012230 3200-ACCUMULATE-GRADE-STATS.
012240     SET RISK-TOKEN-NOT-FOUND TO TRUE.
012250     PERFORM 3210-TEST-ONE-GRADE
012260         VARYING GS-IDX FROM 1 BY 1
012270         UNTIL GS-IDX > 13
012280            OR RISK-TOKEN-FOUND.
012290     IF RISK-TOKEN-NOT-FOUND
012300         SET GS-IDX TO 14
012310         ADD 1 TO GS-GRADE-COUNT(GS-IDX)
012320     END-IF.
012330     IF CS-COMBINED-SCORE NOT = 0
012340         ADD CS-COMBINED-SCORE TO WS-SCORE-TOTAL
012350         ADD 1 TO WS-SCORE-COUNT
012360     END-IF.
012370     ADD CS-POWER-UNITS TO WS-POWER-UNIT-TOTAL.
012380 3299-ACCUMULATE-GRADE-STATS-EXIT.
012390     EXIT.
012400 3210-TEST-ONE-GRADE.
012410     IF GS-GRADE-LABEL(GS-IDX) = CS-FRED-GRADE
012420         SET RISK-TOKEN-FOUND TO TRUE
012430         ADD 1 TO GS-GRADE-COUNT(GS-IDX)
012440     END-IF.
012450 EJECT
012460*****************************************************************
012470*       NEXT-RANDOM - ONE LCG STEP, RETURNS WS-RAND-RESULT        *
012480*       IN THE RANGE WS-RAND-LOW THRU WS-RAND-HIGH INCLUSIVE.     *
012490*****************************************************************
012500 9100-NEXT-RANDOM.
012510     COMPUTE LCG-PRODUCT =
012520         (LCG-SEED * LCG-MULTIPLIER) + LCG-INCREMENT.
012530     DIVIDE LCG-PRODUCT BY LCG-MODULUS
012540         GIVING LCG-QUOTIENT REMAINDER LCG-SEED.
012550     IF LCG-SEED < 0
012560         ADD LCG-MODULUS TO LCG-SEED
012570     END-IF.
012580     COMPUTE LCG-RANGE = WS-RAND-HIGH - WS-RAND-LOW + 1.
012590     DIVIDE LCG-SEED BY LCG-RANGE
012600         GIVING LCG-QUOTIENT REMAINDER LCG-REMAINDER.
012610     COMPUTE WS-RAND-RESULT = WS-RAND-LOW + LCG-REMAINDER.
012620 9199-NEXT-RANDOM-EXIT.
012630     EXIT.
012640 EJECT
012650*****************************************************************
012660*                    WRITE THE SUMMARY REPORT                     *
012670*****************************************************************
012680 8000-WRITE-SUMMARY-REPORT.
012690     PERFORM 8010-BUILD-TITLE-LINE
012700         THRU 8019-EXIT.
012710     PERFORM 8020-BUILD-HEADING-LINE
012720         THRU 8029-EXIT.
012730     PERFORM 8030-BUILD-ONE-GRADE-LINE
012740         VARYING GS-IDX FROM 1 BY 1
012750         UNTIL GS-IDX > 14.
012760     PERFORM 8040-BUILD-TOTAL-CARRIERS-LINE
012770         THRU 8049-EXIT.
012780     PERFORM 8050-COMPUTE-GRADED-CARRIERS
012790         THRU 8059-EXIT.
012800     PERFORM 8060-COMPUTE-AVERAGE-SCORE
012810         THRU 8069-EXIT.
012820     PERFORM 8070-BUILD-POWER-UNITS-LINE
012830         THRU 8079-EXIT.
012840 8099-WRITE-SUMMARY-REPORT-EXIT.
012850     EXIT.
012860 8010-BUILD-TITLE-LINE.
012870     MOVE SPACES TO SR-RECORD.
012880     STRING 'CARRIER SAFETY BATCH SUMMARY            RUN DATE: '
012890                DELIMITED BY SIZE
012900            WS-RUN-DATE-DISPLAY DELIMITED BY SIZE
012910            INTO SR-RECORD.
012920     WRITE SUMMARY-REPORT-REC FROM SR-RECORD.
012930 8019-EXIT.
012940     EXIT.
012950 8020-BUILD-HEADING-LINE.
012960     MOVE SPACES TO SR-RECORD.
012970     STRING 'GRADE DISTRIBUTION' DELIMITED BY SIZE
012980            INTO SR-RECORD.
012990     WRITE SUMMARY-REPORT-REC FROM SR-RECORD.
013000 8029-EXIT.
013010     EXIT.
013020 8030-BUILD-ONE-GRADE-LINE.
013030     MOVE SPACES TO SR-RECORD.
013040     MOVE GS-GRADE-COUNT(GS-IDX) TO SR-EDIT-COUNT-7.
013050     IF GS-IDX = 14
013060         STRING '  N/A ......... ' DELIMITED BY SIZE
013070                SR-EDIT-COUNT-7 DELIMITED BY SIZE
013080                INTO SR-RECORD
013090     ELSE
013100         STRING '  ' DELIMITED BY SIZE
013110                GS-GRADE-LABEL(GS-IDX) DELIMITED BY SIZE
013120                ' ......... ' DELIMITED BY SIZE
013130                SR-EDIT-COUNT-7 DELIMITED BY SIZE
013140                INTO SR-RECORD
013150     END-IF.
013160     WRITE SUMMARY-REPORT-REC FROM SR-RECORD.
013170 8040-BUILD-TOTAL-CARRIERS-LINE.
013180     MOVE SPACES TO SR-RECORD.
013190     MOVE WS-TOTAL-CARRIERS TO SR-EDIT-COUNT-7.
013200     STRING 'TOTAL CARRIERS .......... ' DELIMITED BY SIZE
013210            SR-EDIT-COUNT-7 DELIMITED BY SIZE
013220            INTO SR-RECORD.
013230     WRITE SUMMARY-REPORT-REC FROM SR-RECORD.
013240 8049-EXIT.
013250     EXIT.
013260 8050-COMPUTE-GRADED-CARRIERS.
013270     COMPUTE WS-GRADED-CARRIERS =
013280         WS-TOTAL-CARRIERS - GS-GRADE-COUNT(14).
013290     MOVE SPACES TO SR-RECORD.
013300     MOVE WS-GRADED-CARRIERS TO SR-EDIT-COUNT-7.
013310     STRING 'GRADED CARRIERS ......... ' DELIMITED BY SIZE
013320            SR-EDIT-COUNT-7 DELIMITED BY SIZE
013330            INTO SR-RECORD.
013340     WRITE SUMMARY-REPORT-REC FROM SR-RECORD.
013350 8059-EXIT.
013360     EXIT.
013370 8060-COMPUTE-AVERAGE-SCORE.
013380     MOVE SPACES TO SR-RECORD.
013390     IF WS-SCORE-COUNT = 0
013400         SET AVERAGE-SCORE-IS-NONE TO TRUE
013410         STRING 'AVERAGE COMBINED SCORE .. ' DELIMITED BY SIZE
013420                SR-EDIT-AVERAGE-NONE DELIMITED BY SIZE
013430                INTO SR-RECORD
013440     ELSE
013450         SET AVERAGE-SCORE-IS-VALID TO TRUE
013460         COMPUTE WS-AVERAGE-SCORE ROUNDED =
013470             WS-SCORE-TOTAL / WS-SCORE-COUNT
013480         MOVE WS-AVERAGE-SCORE TO SR-EDIT-AVERAGE
013490         STRING 'AVERAGE COMBINED SCORE .. ' DELIMITED BY SIZE
013500                SR-EDIT-AVERAGE DELIMITED BY SIZE
013510                INTO SR-RECORD
013520     END-IF.
013530     WRITE SUMMARY-REPORT-REC FROM SR-RECORD.
013540 8069-EXIT.
013550     EXIT.
013560 8070-BUILD-POWER-UNITS-LINE.
013570     MOVE SPACES TO SR-RECORD.
013580     MOVE WS-POWER-UNIT-TOTAL TO SR-EDIT-POWER-UNITS.
013590     STRING 'TOTAL POWER UNITS ....... ' DELIMITED BY SIZE
013600            SR-EDIT-POWER-UNITS DELIMITED BY SIZE
013610            INTO SR-RECORD.
013620     WRITE SUMMARY-REPORT-REC FROM SR-RECORD.
013630 8079-EXIT.
013640     EXIT.
013650 EJECT
013660*****************************************************************
013670*                         CLOSE FILES                             *
013680*****************************************************************
013690 EOJ9000-CLOSE-FILES.
013700     CLOSE CARRIER-CENSUS-FILE.
013710     CLOSE BASIC-MEASURE-FILE.
013720     CLOSE SCORED-CARRIER-FILE.
013730     CLOSE SUMMARY-REPORT-FILE.
013740     DISPLAY 'NYISSSCR PROCESSING COMPLETE'.
013750     DISPLAY 'CARRIERS READ:    ' WS-TOTAL-CARRIERS.
013760     DISPLAY 'BASIC ROWS TABLE: ' BASIC-TABLE-ROW-COUNT.
013770     GO TO EOJ9999-EXIT.
013780 EOJ9900-ABEND.
013790     DISPLAY 'PROGRAM ABENDING DUE TO ERROR'.
013800     CLOSE CARRIER-CENSUS-FILE.
013810     CLOSE BASIC-MEASURE-FILE.
013820     CLOSE SCORED-CARRIER-FILE.
013830     CLOSE SUMMARY-REPORT-FILE.
013840     MOVE 16 TO RETURN-CODE.
013850     GOBACK.
013860 EOJ9999-EXIT.
013870     EXIT.
