000100******************************************************************
000200*    CSRECOUT -- SCORED CARRIER RECORD (OUTPUT)                  *
000300*    FIXED-BLOCK 110-BYTE OUTPUT RECORD WRITTEN BY NYISSSCR, ONE  *
000400*    PER CARRIER READ FROM THE CENSUS FILE.  THE FIELD WIDTHS     *
000500*    BELOW SUM TO EXACTLY 110 BYTES, SO -- UNLIKE CSRECCAR AND     *
000600*    CSRECBAS -- THERE IS NO FILLER PAD ON THIS RECORD.           *
001000*                                                                 *
001100*    MAINTENANCE HISTORY                                         *
001200*    -------------------                                         *
001300*    02/28/95  RSP  T9511  ORIGINAL LAYOUT                       *
001400*    10/03/06  TLJ  T9788  ADDED RISK-FLAG-CT / TOP-RISK-SEV      *
001500******************************************************************
001600 01  OR-SCORED-CARRIER-RECORD.
001700     05  OR-DOT-NUMBER             PIC 9(09).
001800     05  OR-ISS-SCORE              PIC 9(03).
001900     05  OR-ISS-BUCKET             PIC X(08).
002000     05  OR-ISS-SOURCE             PIC X(12).
002100     05  OR-ISS-GROUP              PIC 9(02).
002200     05  OR-ISS-CASE               PIC X(02).
002300     05  OR-ALERT-FLAGS            PIC X(07).
002400     05  OR-ALERT-FLAG-TABLE REDEFINES OR-ALERT-FLAGS
002500                     OCCURS 7 TIMES INDEXED BY OR-ALERT-IDX
002600                     PIC X(01).
002700     05  OR-OPERATION-DESC         PIC X(32).
002800     05  OR-RATING-DESC            PIC X(16).
002900     05  OR-CARGO-CLASS            PIC 9(01).
003000     05  OR-CARGO-COLOR            PIC X(08).
003100     05  OR-RISK-FLAG-CT           PIC 9(02).
003200     05  OR-TOP-RISK-SEV           PIC X(08).
